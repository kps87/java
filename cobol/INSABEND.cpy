000100******************************************************************
000200* INSABEND - JOB-LOG / ABEND TRACE LAYOUT                        *
000300*            SHARED BY ALL PROGRAMS IN THE INSRATE JOB STREAM    *
000400*            WRITTEN TO SYSOUT WHEN A FATAL CONDITION IS HIT     *
000500******************************************************************
000600* 1989-04-11  JRS  ORIGINAL - LIFTED FROM THE HOSPITAL BILLING   *
000700*                   SHOP'S ABENDREC COPYBOOK, RENAMED FOR THE    *
000800*                   POLICY-RATING JOB STREAM                    *
000900* 1996-11-02  TGD  WIDENED EXPECTED-VAL/ACTUAL-VAL FOR LARGER    *
001000*                   RECORD COUNTS                               *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME            PIC X(20).
001400     05  FILLER               PIC X(02) VALUE SPACES.
001500     05  ABEND-REASON         PIC X(40).
001600     05  FILLER               PIC X(02) VALUE SPACES.
001700     05  EXPECTED-VAL         PIC S9(09).                       110296TG
001800     05  FILLER               PIC X(02) VALUE SPACES.
001900     05  ACTUAL-VAL           PIC S9(09).
002000     05  FILLER               PIC X(36) VALUE SPACES.
002100******************************************************************
002200* THE ABEND-REC GROUP IS 120 CHARACTERS - MATCHES SYSOUT-REC     *
002300******************************************************************
