000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMECHK.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/02/91.
000700 DATE-COMPILED. 01/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED LENGTH OF A NAME TOKEN, WITH
001400*          TRAILING LOW-VALUES TREATED AS SPACES.  INSRATE CALLS
001500*          THIS ONCE FOR FIRST-NAME-TOK AND ONCE FOR
001600*          LAST-NAME-TOK DURING 300-FIELD-EDITS; A RETURNED
001700*          LENGTH OF ZERO MEANS THE TOKEN IS BLANK.
001800*
001900******************************************************************
002000* CHANGE LOG                                                     *
002100******************************************************************
002200* 1991-01-02  JRS  ORIGINAL - LIFTED FROM THE OLD STRLTH UTILITY *
002300*                   AND NARROWED TO A 20-BYTE NAME FIELD         *
002400* 1995-07-11  RPB  FIXED OFF-BY-ONE WHEN THE NAME FILLED ALL 20  *
002500*                   BYTES - LENGTH WAS COMING BACK 19            *
002600* 1998-11-04  TGD  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        *
002700*                   REQUIRED, SIGNED OFF TGD/RPB                 *
002800* 2001-03-08  SFK  DROPPED THE REVERSE-STRING TRICK - THE NEW    *
002900*                   COMPILER RELEASE FLAGGED IT AS AN EXTENSION  *
003000*                   FUNCTION; NOW SCANS BACKWARD BYTE BY BYTE    *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300* MISC-FIELDS - THE WHOLE SCRATCH AREA FOR THE BACKWARD SCAN.    *
004400* L DOUBLES AS THE LOOP COUNTER AND, AT EXIT, THE ANSWER ITSELF. *
004500******************************************************************
004600 01  MISC-FIELDS.
004700*    L COUNTS DOWN FROM 20 AS THE SCAN WALKS BACKWARD - WHATEVER
004800*    IT HOLDS WHEN THE SCAN STOPS IS THE TRIMMED LENGTH.
004900     05  L                     PIC S9(4) COMP.
005000*    TEMP-TXT IS A WORKING COPY OF THE TOKEN, NEVER THE TOKEN
005100*    ITSELF - THE LOW-VALUES-TO-SPACES SWAP BELOW MUST NOT
005200*    MODIFY WHAT THE CALLER PASSED IN.
005300     05  TEMP-TXT              PIC X(20).
005400*    THE BYTE-TABLE VIEW THE SCAN PARAGRAPH ACTUALLY WALKS.
005500     05  TEMP-TXT-CHARS REDEFINES TEMP-TXT.
005600         10  TEMP-TXT-BYTE     PIC X(01) OCCURS 20 TIMES
005700                               INDEXED BY SCAN-IDX.
005800*    FOUND-SW STOPS THE PERFORM UNTIL AS SOON AS A NON-BLANK
005900*    BYTE TURNS UP, WITHOUT LOOPING BACK THROUGH ALL 20 BYTES.
006000     05  FOUND-SW              PIC X(01) VALUE "N".
006100         88  CHAR-FOUND           VALUE "Y".
006200     05  FILLER                PIC X(01) VALUE SPACE.
006300
006400******************************************************************
006500* WS-NAME-HIST - KEEPS THE LAST TOKEN CHECKED, FOR A DUMP LINE   *
006600* IF THE CALLER EVER PASSES AN ALL-LOW-VALUES TOKEN (REQUEST     *
006700* #4901 - A BAD TAPE CONVERSION ONCE FILLED NAMES WITH X'00'S)   *
006800******************************************************************
006900 01  WS-NAME-HIST.
007000     05  WS-LAST-NAME-CHECKED  PIC X(20).
007100     05  WS-LAST-NAME-NUMERIC REDEFINES WS-LAST-NAME-CHECKED.
007200         10  WS-LAST-NAME-BYTE PIC 9(02) OCCURS 10 TIMES.
007300     05  FILLER                PIC X(01) VALUE SPACE.
007400
007500******************************************************************
007600* WS-NAME-SPLIT-AREA - RESERVED FOR THE DAY THIS SHOP SPLITS     *
007700* FIRST/LAST NAME EDITS INTO SEPARATE CALLS - NOT USED YET       *
007800******************************************************************
007900 01  WS-NAME-SPLIT-AREA.
008000     05  WS-NAME-FULL          PIC X(20) VALUE SPACES.
008100     05  WS-NAME-HALVES REDEFINES WS-NAME-FULL.
008200         10  WS-NAME-FIRST-HALF    PIC X(10).
008300         10  WS-NAME-SECOND-HALF   PIC X(10).
008400
008500 LINKAGE SECTION.
008600*    THE TWENTY-BYTE NAME TOKEN PASSED IN BY INSRATE - ONE CALL
008700*    PER FIRST-NAME-TOK, ONE PER LAST-NAME-TOK, NEVER MODIFIED.
008800 01  NAME-TOKEN                PIC X(20).
008900*    THE TRIMMED LENGTH HANDED BACK - ZERO MEANS "BLANK TOKEN".
009000 01  RETURN-LTH                PIC S9(4).
009100
009200******************************************************************
009300* MAINLINE - COPY THE TOKEN TO WORKING STORAGE, SWAP ANY         *
009400* LOW-VALUES FOR SPACES (REQUEST #4901), THEN SCAN BACKWARD      *
009500* FROM BYTE 20 UNTIL A NON-BLANK BYTE TURNS UP OR THE WHOLE      *
009600* TOKEN IS EXHAUSTED.                                            *
009700******************************************************************
009800 PROCEDURE DIVISION USING NAME-TOKEN, RETURN-LTH.
009900*    KEEP A COPY OF WHATEVER WAS LAST CHECKED, IN CASE THIS
010000*    TURNS OUT TO BE AN ALL-LOW-VALUES TOKEN WORTH DUMPING.
010100     MOVE NAME-TOKEN TO WS-LAST-NAME-CHECKED.
010200     MOVE NAME-TOKEN TO TEMP-TXT.
010300*    REQUEST #4901 - A BAD TAPE CONVERSION ONCE FILLED NAME
010400*    FIELDS WITH X'00'S INSTEAD OF SPACES; TREAT THEM THE SAME.
010500     INSPECT TEMP-TXT
010600               REPLACING ALL LOW-VALUES BY SPACES.
010700     MOVE "N" TO FOUND-SW.
010800*    START THE SCAN AT THE LAST BYTE AND ASSUME, UNTIL PROVEN
010900*    OTHERWISE, THAT THE WHOLE TOKEN IS BLANK (L COUNTS DOWN TO
011000*    ZERO IF NO NON-BLANK BYTE IS EVER FOUND).
011100     SET SCAN-IDX TO LENGTH OF TEMP-TXT.
011200     MOVE LENGTH OF TEMP-TXT TO L.
011300     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
011400         UNTIL CHAR-FOUND OR L = 0.
011500*    WHATEVER L HOLDS NOW IS THE ANSWER - SEE THE PARAGRAPH
011600*    BANNER BELOW.
011700     MOVE L TO RETURN-LTH.
011800     GOBACK.
011900
012000******************************************************************
012100* 100-SCAN-BACKWARD - WALKS TEMP-TXT-BYTE FROM THE RIGHT UNTIL   *
012200* A NON-BLANK BYTE IS FOUND; L ENDS UP HOLDING THE TRIMMED       *
012300* LENGTH OF THE NAME TOKEN                                       *
012400******************************************************************
012500 100-SCAN-BACKWARD.                                              030801SF
012600*    A BLANK BYTE MEANS KEEP SCANNING LEFTWARD - BUT ONLY MOVE
012700*    SCAN-IDX IF THERE IS STILL A BYTE LEFT TO LOOK AT, OR THE
012800*    1995-07-11 OFF-BY-ONE (SETTING THE INDEX TO ZERO) COMES
012900*    BACK.  A NON-BLANK BYTE STOPS THE SCAN ON THE SPOT.
013000     IF TEMP-TXT-BYTE(SCAN-IDX) = SPACE
013100         SUBTRACT 1 FROM L
013200         IF L > 0                                               071195RP
013300             SET SCAN-IDX TO L
013400         END-IF
013500     ELSE
013600         MOVE "Y" TO FOUND-SW.
013700 100-EXIT.
013800     EXIT.
