000100******************************************************************
000200* INSTABLE - RATING CONSTANTS AND ACCIDENT-SURCHARGE TABLE       *
000300*            FOR PROGRAM INSCALC                                 *
000400******************************************************************
000500* THESE ARE THE FIXED UNDERWRITING RULES FOR THE PERSONAL AUTO   *
000600* BOOK OF BUSINESS.  CHANGES HERE MUST BE CLEARED WITH THE       *
000700* ACTUARIAL UNIT BEFORE THEY ARE MOVED TO PRODUCTION.            *
000800******************************************************************
000900* 1991-06-03  JRS  ORIGINAL                                     *
001000* 1997-09-30  RPB  RAISED MAX-INSURABLE-AGE FROM 99 TO 100 PER   *
001100*                   ACTUARIAL BULLETIN 97-114                   *
001200******************************************************************
001300 01  RATING-CONSTANTS.
001400     05  MIN-INSURABLE-AGE        PIC 9(03) VALUE 016.
001500     05  MAX-INSURABLE-AGE        PIC 9(03) VALUE 100.      093097RP
001600     05  MAX-ACCIDENTS            PIC 9(03) VALUE 006.
001700     05  AGE-SURCHARGE-THRESHOLD  PIC 9(03) VALUE 025.
001800     05  BASE-INSURANCE-AMT       PIC S9(5)V99 VALUE 500.00.
001900     05  AGE-SURCHARGE-AMT        PIC S9(5)V99 VALUE 100.00.
002000     05  FILLER                   PIC X(08) VALUE SPACES.
002100
002200******************************************************************
002300* THE ACCIDENT SURCHARGE TABLE IS LOADED FROM A PACKED LITERAL   *
002400* RATHER THAN A VALUE PER OCCURRENCE - THIS SHOP'S COMPILER      *
002500* WILL NOT TAKE A VALUE CLAUSE ON AN OCCURS ITEM.  ENTRY 1       *
002600* CORRESPONDS TO ZERO PRIOR ACCIDENTS, ENTRY 6 TO FIVE OR MORE.  *
002700******************************************************************
002800 01  ACCIDENT-SURCHARGE-LOAD-AREA.
002900     05  ACCIDENT-SURCHARGE-LOAD  PIC X(42) VALUE
003000         "000000000050000012500002250000375000057500".
003100     05  ACCIDENT-SURCHARGE-AMT   REDEFINES
003200                            ACCIDENT-SURCHARGE-LOAD
003300                            PIC 9(5)V99 OCCURS 6 TIMES
003400                            INDEXED BY ACC-IDX.
003500     05  FILLER                   PIC X(08) VALUE SPACES.
