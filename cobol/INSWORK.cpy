000100******************************************************************
000200* INSWORK - APPLICANT RECORD LAYOUTS FOR THE PREMIUM RATING JOB *
000300*           (REPLACES THE OLD PATIENT/PROVIDER COPYBOOKS ONCE   *
000400*           THIS SHOP PICKED UP THE PERSONAL-LINES RATING WORK) *
000500******************************************************************
000600* 1991-05-14  JRS  ORIGINAL                                     *
000700* 1994-02-22  RPB  ADDED APPLICANT-TABLE FOR THE TWO-PASS       *
000800*                   RATING RUN (BUILD LIST, THEN RATE LIST)     *
000900* 1999-12-30  TGD  Y2K - WS-RUN-DATE NOW CENTURY-SAFE (9(8))     *
001000******************************************************************
001100
001200******************************************************************
001300* INPUT-TOKEN-AREA - ONE TOKEN-SET UNSTRUNG FROM A RAW INFILE     *
001400* LINE BY INSRATE'S 300-FIELD-EDITS.  THE LINE ARRIVES AS AN      *
001500* 80-BYTE BLOCK OF FREE-FORMAT TEXT (NAME NAME AGE ACCIDENTS,     *
001600* WHITESPACE-SEPARATED, VARIABLE SPACING) - THIS AREA HOLDS THE   *
001700* FOUR TOKENS THE UNSTRING PULLS OUT OF IT BEFORE THE EDIT        *
001800* CHECKS RUN.  NOTHING IS MOVED HERE PERMANENTLY; IT IS           *
001900* OVERLAID ON EVERY INPUT LINE, VALID OR NOT.                     *
002000******************************************************************
002100 01  INPUT-TOKEN-AREA.
002200     05  FIRST-NAME-TOK        PIC X(20).
002300     05  LAST-NAME-TOK         PIC X(20).
002400     05  AGE-TOK               PIC X(03).
002500**  AGE-TOK-N LETS THE EDIT TEST THE NUMERIC TOKEN AS A NUMBER
002600**  ONCE UNSTRING HAS PROVEN IT IS ALL-NUMERIC TEXT
002700     05  AGE-TOK-N REDEFINES AGE-TOK
002800                               PIC 9(03).
002900     05  ACCIDENTS-TOK         PIC X(03).
003000     05  ACCIDENTS-TOK-N REDEFINES ACCIDENTS-TOK
003100                               PIC 9(03).
003200     05  TOKEN-COUNT           PIC 9(01) COMP-3.
003300     05  FILLER                PIC X(01) VALUE SPACE.
003400
003500******************************************************************
003600* MAX-APPLICANTS-CONST - A JOB-CONTROL CONSTANT, NOT A BUSINESS   *
003700* RULE.  RAISE IT (AND THE APPLICANT-TABLE OCCURS BELOW TO        *
003800* MATCH) IF A BOOK OF BUSINESS EVER OUTGROWS 2000 APPLICANTS IN   *
003900* ONE RUN OF THE JOB.                                             *
004000******************************************************************
004100 01  MAX-APPLICANTS-CONST      PIC 9(05) COMP VALUE 02000.
004200
004300******************************************************************
004400* APPLICANT-TABLE - THE IN-MEMORY APPLICANT LIST.  EACH           *
004500* APPLICANT-ENTRY OCCURRENCE IS THE WORKING RECORD FOR ONE        *
004600* VALIDATED APPLICANT - NAME, AGE, AND ACCIDENT COUNT CARRIED     *
004700* OVER FROM INPUT-TOKEN-AREA BY 350-ADD-APPLICANT, PLUS THE       *
004800* INSURABILITY FLAG AND THE FOUR PREMIUM FIELDS, WHICH SIT AT     *
004900* ZERO UNTIL 500-RATE-APPLICANTS FILLS THEM IN FROM INSCALC.      *
005000* THE TABLE IS BUILT ONCE BY THE EDIT PASS, THEN WALKED TWICE -   *
005100* ONCE TO RATE, ONCE TO WRITE THE REPORT - IN THE SAME ORDER THE  *
005200* APPLICANTS WERE READ.  NO KEY, NO RE-SORT.                      *
005300******************************************************************
005400 01  APPLICANT-TABLE.                                           022294RP
005500     05  APPLICANT-ENTRY OCCURS 2000 TIMES
005600                               INDEXED BY APP-IDX.
005700**      IDENTITY FIELDS - CARRIED STRAIGHT OVER FROM THE TOKENS
005800         10  FIRST-NAME-T          PIC X(20).
005900         10  LAST-NAME-T           PIC X(20).
006000         10  AGE-T                 PIC 9(03).
006100         10  ACCIDENTS-T           PIC 9(03).
006200**      RATING RESULT FIELDS - ZERO/"NO " UNTIL THE RATING PASS
006300         10  IS-INSURABLE-T        PIC X(03).
006400             88  INSURABLE-ENTRY       VALUE "YES".
006500             88  UNINSURABLE-ENTRY     VALUE "NO ".
006600         10  BASE-INSURANCE-T      PIC S9(5)V99 COMP-3.
006700         10  AGE-SURCHARGE-T       PIC S9(5)V99 COMP-3.
006800         10  ACCIDENT-SURCHARGE-T  PIC S9(5)V99 COMP-3.
006900         10  TOTAL-INSURANCE-T     PIC S9(5)V99 COMP-3.
007000         10  FILLER                PIC X(01) VALUE SPACE.
007100
007200******************************************************************
007300* MAX-LINE-ERRORS-CONST / LINE-ERROR-TABLE - LINE-LEVEL           *
007400* VALIDATION ERRORS, COLLECTED BY 310-LOG-LINE-ERROR IN INSRATE   *
007500* AS THE BUILDER PASS WORKS THROUGH THE INPUT FILE.  THESE ARE    *
007600* REPORTED TO SYSOUT AS WARNINGS AT END-OF-JOB, NOT TREATED AS    *
007700* ABENDS, UNLESS THE COUNT PASSES MAX-LINE-ERRORS-CONST (A BAD    *
007800* UPLOAD FROM NEW BUSINESS IS ASSUMED AT THAT POINT, NOT A FEW    *
007900* STRAY TYPOS) OR UNLESS ZERO VALID RECORDS WERE EVER BUILT.      *
008000******************************************************************
008100 01  MAX-LINE-ERRORS-CONST     PIC 9(05) COMP VALUE 00500.
008200
008300 01  LINE-ERROR-TABLE.
008400     05  LINE-ERROR-ENTRY OCCURS 500 TIMES
008500                               INDEXED BY ERR-IDX.
008600**      ONE ENTRY PER BAD LINE - INPUT LINE NUMBER AND REASON
008700         10  LINE-ERROR-NBR        PIC 9(06) COMP.
008800         10  LINE-ERROR-REASON     PIC X(40).
008900         10  FILLER                PIC X(01) VALUE SPACE.
009000
009100******************************************************************
009200* OUTPUT-SUMMARY-REC - ONE REPORT LINE PER APPLICANT, SPACE-      *
009300* SEPARATED TEXT, WRITTEN BY 650-WRITE-DETAIL-LINE IN TABLE       *
009400* ORDER (NO CONTROL BREAKS - THIS IS A FLAT LIST).  THE FOUR      *
009500* PREMIUM FIELDS CARRY THE LITERAL TEXT "NaN" WHEN THE APPLICANT  *
009600* IS NOT INSURABLE, TO MATCH THE ORIGINAL NEW-BUSINESS REPORT'S   *
009700* OUTPUT EXACTLY - THAT IS WHY EACH PREMIUM FIELD BELOW IS AN     *
009800* EDITED X(12), NOT A NUMERIC PICTURE.                            *
009900******************************************************************
010000 01  OUTPUT-SUMMARY-REC.
010100**  IDENTITY FIELDS - ALWAYS POPULATED, INSURABLE OR NOT
010200     05  FIRST-NAME-O          PIC X(20).
010300     05  FILLER                PIC X(01) VALUE SPACE.
010400     05  LAST-NAME-O           PIC X(20).
010500     05  FILLER                PIC X(01) VALUE SPACE.
010600     05  AGE-O                 PIC 9(03).
010700     05  FILLER                PIC X(01) VALUE SPACE.
010800     05  ACCIDENTS-O           PIC 9(03).
010900     05  FILLER                PIC X(01) VALUE SPACE.
011000**  INSURABILITY FLAG - "true " OR "false", NOT "YES"/"NO " -
011100**  THE REPORT TEXT MATCHES THE OLD NEW-BUSINESS REPORT WORDING
011200     05  IS-INSURABLE-O        PIC X(05).
011300     05  FILLER                PIC X(01) VALUE SPACE.
011400**  PREMIUM BREAKDOWN - EDITED TEXT, OR "NaN" WHEN UNINSURABLE
011500     05  BASE-INSURANCE-O      PIC X(12).
011600     05  FILLER                PIC X(01) VALUE SPACE.
011700     05  AGE-SURCHARGE-O       PIC X(12).
011800     05  FILLER                PIC X(01) VALUE SPACE.
011900     05  ACCIDENT-SURCHARGE-O  PIC X(12).
012000     05  FILLER                PIC X(01) VALUE SPACE.
012100     05  TOTAL-INSURANCE-O     PIC X(12).
012200     05  FILLER                PIC X(07) VALUE SPACES.
