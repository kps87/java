000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INSRATE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/02/91.
000700 DATE-COMPILED. 01/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM IS THE DRIVER FOR THE PERSONAL AUTO
001400*          PREMIUM QUOTATION BATCH RUN.  IT READS A FREE-FORMAT
001500*          TEXT FILE OF APPLICANTS PRODUCED BY THE NEW-BUSINESS
001600*          INTAKE SYSTEM, ONE APPLICANT PER LINE, FIRST LINE A
001700*          COLUMN-HEADING LINE.
001800*
001900*          IT EDITS EACH DATA LINE, BUILDS AN IN-MEMORY TABLE OF
002000*          THE VALID APPLICANTS, CALLS INSCALC ONCE PER
002100*          APPLICANT TO RATE THE POLICY, AND WRITES A SUMMARY
002200*          REPORT FILE LISTING EVERY VALID APPLICANT WITH THEIR
002300*          INSURABILITY FLAG AND PREMIUM BREAKDOWN.
002400*
002500*          AN APPLICANT WHO FAILS THE ELIGIBILITY TEST IS STILL
002600*          LISTED ON THE REPORT, WITH "NaN" IN PLACE OF THE
002700*          PREMIUM FIELDS.  A DATA LINE THAT FAILS THE INPUT
002800*          EDITS IS NOT LISTED AT ALL - IT IS LOGGED TO SYSOUT
002900*          BY LINE NUMBER AND REASON, AND THE RUN CONTINUES
003000*          UNLESS NOT ONE VALID APPLICANT WAS FOUND.
003100*
003200******************************************************************
003300         INPUT FILE              -   UT-S-INFILE (APPLICANT DATA)
003400         OUTPUT FILE PRODUCED    -   UT-S-RPTFILE (SUMMARY REPORT)
003500         DUMP FILE               -   SYSOUT
003600******************************************************************
003700* CHANGE LOG                                                     *
003800******************************************************************
003900* 1991-01-02  JRS  ORIGINAL                                      *
004000* 1991-11-20  JRS  ADDED MAX-LINE-ERRORS-CONST GUARD AFTER A BAD *
004100*                   UPLOAD FROM NEW BUSINESS FILLED SYSOUT       *
004200* 1994-02-22  RPB  TWO-PASS DESIGN - BUILD THE WHOLE APPLICANT   *
004300*                   TABLE FIRST, THEN RATE AND REPORT, SO THE    *
004400*                   RUN CAN BE ABORTED BEFORE ANY OUTPUT FILE    *
004500*                   IS OPENED                                   *
004600* 1995-07-11  RPB  NAMECHK CALLED FOR BOTH FIRST AND LAST NAME   *
004700*                   (SEE NAMECHK LOG, SAME DATE)                 *
004800* 1997-09-30  RPB  MAX-INSURABLE-AGE CHANGE (SEE INSTABLE)       *
004900* 1998-11-04  TGD  Y2K REVIEW - WS-RUN-DATE WIDENED TO 9(8),     *
005000*                   REPORT HEADER DATE NOW CENTURY-SAFE          *
005100* 2003-05-06  SFK  PASS TOTALS TO CONSOLE VIA DISPLAY INSTEAD OF *
005200*                   TO SYSOUT - OPERATIONS WANTED THEM ON THE    *
005300*                   JOB LOG, NOT MIXED IN WITH LINE ERRORS       *
005400* 2008-04-17  SFK  REVIEWED FOR REQUEST #6120 (ACTUARIAL ASKED   *
005500*                   WHY AN UNINSURABLE APPLICANT STILL APPEARS   *
005600*                   ON THE REPORT) - BY DESIGN, NO CODE CHANGE.  *
005700*                   NaN CONVENTION CONFIRMED WITH NEW BUSINESS.  *
005800* 2011-09-14  DNK  REQUEST #6731 - NEW BUSINESS REPORTED EVERY   *
005900*                   LINE OF A NORMAL UPLOAD REJECTING AS "AGE IS *
006000*                   NOT NUMERIC" / "NUMBER-OF-ACCIDENTS IS NOT   *
006100*                   NUMERIC".  300-FIELD-EDITS WAS TESTING THE   *
006200*                   WHOLE UNSTRING TOKEN FOR NUMERIC, BUT        *
006300*                   UNSTRING LEAVES IT LEFT-JUSTIFIED WITH       *
006400*                   TRAILING BLANKS - A BLANK IS NOT A DIGIT, SO *
006500*                   THE TEST FAILED ON ANY TOKEN SHORTER THAN    *
006600*                   THE FIELD.  NOW SQUARES THE TOKEN AWAY TO A  *
006700*                   RIGHT-JUSTIFIED, ZERO-FILLED VALUE FIRST.    *
006800* 2013-02-11  DNK  REQUEST #6844 - PREMIUM COLUMNS ON THE REPORT *
006900*                   WERE COMING BACK BLANK FOR EVERY INSURABLE   *
007000*                   APPLICANT.  650-WRITE-DETAIL-LINE WAS        *
007100*                   STRINGING EDIT-MONEY-FIELD'S ZERO-SUPPRESSED *
007200*                   (LEADING-BLANK) VALUE DELIMITED BY SPACE,    *
007300*                   WHICH STOPS AT THE FIRST BLANK - I.E.        *
007400*                   IMMEDIATELY.  NOW LEFT-JUSTIFIES EACH AMOUNT *
007500*                   BEFORE THE STRING (SEE 695-LEFT-JUSTIFY-     *
007600*                   MONEY) AND STRINGS IT DELIMITED BY SIZE.     *
007700******************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS NEXT-PAGE.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT SYSOUT
008900     ASSIGN TO UT-S-SYSOUT
009000       ORGANIZATION IS SEQUENTIAL.
009100
009200     SELECT INFILE
009300     ASSIGN TO UT-S-INFILE
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS IFCODE.
009600
009700     SELECT RPTFILE
009800     ASSIGN TO UT-S-RPTFILE
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400*    SYSOUT CARRIES THE RUN'S LINE ERRORS (WRITTEN AS THEY ARE
010500*    FOUND BY 310-LOG-LINE-ERROR) AND, ON AN ABENDING RUN, THE
010600*    SINGLE ABEND TRACE LINE WRITTEN BY 1000-ABEND-RTN.  IT DOES
010700*    NOT CARRY THE CONTROL TOTALS - THOSE GO TO THE CONSOLE.
010800 FD  SYSOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 120 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SYSOUT-REC.
011400 01  SYSOUT-REC  PIC X(120).
011500
011600****** THIS FILE IS PASSED IN FROM THE NEW-BUSINESS INTAKE
011700****** SYSTEM.  IT IS FREE-FORMAT, WHITESPACE-SEPARATED TEXT -
011800****** FIRST-NAME LAST-NAME AGE NUMBER-OF-ACCIDENTS - ONE
011900****** APPLICANT PER LINE, WITH A COLUMN-HEADING LINE FIRST.
012000 FD  INFILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 80 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS INFILE-REC.
012600 01  INFILE-REC PIC X(80).
012700*    INFILE-REC IS READ INTO WS-RAW-LINE (MISC-WS-FLDS) RATHER
012800*    THAN BEING WORKED ON DIRECTLY IN THE FD - STANDARD PRACTICE
012900*    HERE SO THE FD RECORD IS NEVER TOUCHED BY UNSTRING.
013000
013100****** THIS FILE IS WRITTEN FOR EVERY VALID APPLICANT, IN THE
013200****** SAME ORDER THEY WERE READ.  NO CONTROL BREAKS - A FLAT
013300****** LIST, HEADING LINE FIRST.
013400 FD  RPTFILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 100 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS RPTFILE-REC.
014000 01  RPTFILE-REC PIC X(100).
014100
014200 WORKING-STORAGE SECTION.
014300*
014400*    IFCODE/OFCODE ARE TESTED RIGHT AFTER EVERY OPEN - CODE-READ
014500*    AND CODE-WRITE COVER THE NORMAL SPACES STATUS; NO-MORE-DATA
014600*    IS THE AT-END STATUS, THOUGH THIS PROGRAM DETECTS END OF
014700*    FILE THROUGH THE READ'S OWN AT END CLAUSE, NOT BY TESTING
014800*    THE 88-LEVEL DIRECTLY.
014900*
015000 01  FILE-STATUS-CODES.
015100     05  IFCODE                  PIC X(2).
015200         88  CODE-READ      VALUE SPACES.
015300         88  NO-MORE-DATA   VALUE "10".
015400     05  OFCODE                  PIC X(2).
015500         88  CODE-WRITE     VALUE SPACES.
015600     05  FILLER                  PIC X(02) VALUE SPACES.
015700
015800** WORKING APPLICANT RECORD LAYOUTS AND TABLES
015900 COPY INSWORK.
016000
016100** JOB-LOG / ABEND TRACE LAYOUT
016200 COPY INSABEND.
016300
016400*
016500*    FLAGS-AND-SWITCHES - THE TWO SWITCHES THAT DRIVE THIS
016600*    PROGRAM'S CONTROL FLOW.  MORE-DATA-SW STOPS THE MAIN LOOP;
016700*    ERROR-FOUND-SW IS SET BY 300-FIELD-EDITS AND TESTED BY
016800*    100-MAINLINE TO DECIDE WHICH OF 310/350 TO PERFORM.
016900*
017000 01  FLAGS-AND-SWITCHES.
017100     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017200         88  NO-MORE-INPUT-DATA     VALUE "N".
017300     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
017400         88  RECORD-ERROR-FOUND     VALUE "Y".
017500         88  VALID-RECORD            VALUE "N".
017600     05  FILLER                  PIC X(01) VALUE SPACE.
017700
017800*
017900*    COUNTERS-IDXS-AND-ACCUMULATORS - ALL COMP, PER SHOP
018000*    STANDARD FOR ANYTHING THAT IS COUNTED OR ADDED TO RATHER
018100*    THAN DISPLAYED OR KEYED.  DISPLAYED AT END OF JOB BY
018200*    999-CLEANUP AS THE RUN'S CONTROL TOTALS.
018300*
018400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018500     05  LINES-READ              PIC 9(7) COMP.
018600     05  VALID-RECORD-COUNT      PIC 9(7) COMP.
018700     05  LINE-ERROR-COUNT        PIC 9(7) COMP.
018800     05  INSURABLE-COUNT         PIC 9(7) COMP.
018900     05  UNINSURABLE-COUNT       PIC 9(7) COMP.
019000     05  CALC-CALL-RET-CODE      PIC S9(4) COMP.
019100     05  FILLER                  PIC X(01) VALUE SPACE.
019200
019300*
019400*    MISC-WS-FLDS - WORK FIELDS THAT DO NOT BELONG TO ANY ONE
019500*    RECORD.  WS-RAW-LINE HOLDS THE CURRENT INPUT LINE (AND ITS
019600*    BYTE-TABLE REDEFINES, KEPT AVAILABLE FOR ANY FUTURE
019700*    COLUMN-POSITION EDIT, THOUGH NOTHING USES IT TODAY);
019800*    EDIT-MONEY-FIELD AND WS-LINE-NBR-EDIT ARE NUMERIC-EDITED
019900*    FIELDS REUSED ACROSS SEVERAL REPORT AND SYSOUT LINES;
020000*    WS-RUN-DATE-PARTS REDEFINES THE RUN DATE INTO ITS FOUR
020100*    TWO-DIGIT PIECES FOR ANY FUTURE DATE-STAMPED REPORT HEADING;
020200*    THE WS-TOK-xxx AND WS-MONEY-xxx FIELDS BELOW ARE SCRATCH FOR
020300*    300-FIELD-EDITS' UNSTRING CLEANUP AND 695-LEFT-JUSTIFY-
020400*    MONEY'S STRING CLEANUP, BOTH ADDED PER REQUEST #6731/#6844.
020500*
020600 01  MISC-WS-FLDS.
020700     05  WS-RAW-LINE             PIC X(80).
020800     05  WS-RAW-LINE-BYTES REDEFINES WS-RAW-LINE.
020900         10  WS-RAW-LINE-BYTE    PIC X(01) OCCURS 80 TIMES.
021000     05  CURRENT-ERROR-REASON    PIC X(40).
021100     05  WS-LINE-NBR-EDIT        PIC ZZZZ9.
021200     05  EDIT-MONEY-FIELD        PIC ZZZZ9.9.
021300*    REQUEST #6731 - UNSTRING TOKEN CLEANUP (300-FIELD-EDITS).
021400     05  WS-TOK-SAVE             PIC X(03).
021500     05  WS-TOK-TRAIL-SP-CT      PIC 9(01) COMP-3.
021600     05  WS-TOK-SIG-LEN          PIC 9(01) COMP-3.
021700     05  WS-TOK-START-POS        PIC 9(01) COMP-3.
021800*    REQUEST #6844 - PREMIUM LEFT-JUSTIFY (695-LEFT-JUSTIFY-MONEY).
021900     05  WS-MONEY-LJ             PIC X(12).
022000     05  WS-MONEY-LEAD-SP-CT     PIC 9(01) COMP-3.
022100     05  WS-MONEY-SIG-LEN        PIC 9(01) COMP-3.
022200     05  WS-MONEY-START-POS      PIC 9(01) COMP-3.
022300     05  NAME-RETURN-LTH         PIC S9(4).
022400     05  ZERO-VAL                PIC 9 VALUE 0.
022500     05  ONE-VAL                 PIC 9 VALUE 1.
022600     05  WS-RUN-DATE             PIC 9(8).
022700     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
022800         10  WS-RUN-CC           PIC 9(2).
022900         10  WS-RUN-YY           PIC 9(2).
023000         10  WS-RUN-MM           PIC 9(2).
023100         10  WS-RUN-DD           PIC 9(2).
023200     05  FILLER                  PIC X(04) VALUE SPACES.
023300
023400******************************************************************
023500* RATE-APPLICANT-REC - PASSED BY REFERENCE TO INSCALC.  THE      *
023600* LAYOUT IS HELD LOCALLY RATHER THAN IN A SHARED COPYBOOK - ANY   *
023700* CALLER OF INSCALC CARRIES ITS OWN COPY OF THIS RECORD, THE     *
023800* SAME WAY THIS SHOP HAS ALWAYS PASSED PARAMETERS TO A RATING OR *
023900* COSTING SUBPROGRAM.                                            *
024000******************************************************************
024100*    AGE-IN/ACCIDENTS-IN ARE SET BY 510-RATE-ONE-APPLICANT BEFORE
024200*    THE CALL; THE REMAINING SIX FIELDS ARE SET BY INSCALC AND
024300*    READ BY 510-RATE-ONE-APPLICANT AFTER THE CALL RETURNS.
024400 01  RATE-APPLICANT-REC.
024500     05  AGE-IN                  PIC 9(03).
024600     05  ACCIDENTS-IN            PIC 9(03).
024700     05  IS-INSURABLE-OUT        PIC X(03).
024800         88  INSURABLE-OUT-FLAG     VALUE "YES".
024900     05  BASE-INSURANCE-OUT      PIC S9(5)V99 COMP-3.
025000     05  AGE-SURCHARGE-OUT       PIC S9(5)V99 COMP-3.
025100     05  ACCIDENT-SURCHARGE-OUT  PIC S9(5)V99 COMP-3.
025200     05  TOTAL-INSURANCE-OUT     PIC S9(5)V99 COMP-3.
025300     05  FILLER                  PIC X(01) VALUE SPACE.
025400
025500 PROCEDURE DIVISION.
025600*
025700*    MAINLINE CONTROL - THREE PERFORMS AND OUT.  000-HOUSEKEEPING
025800*    PRIMES THE FIRST DATA RECORD BEFORE THE LOOP EVER TESTS
025900*    NO-MORE-INPUT-DATA (A "PRIMED READ" - STANDARD SHOP PRACTICE
026000*    SINCE BEFORE THIS PROGRAMMER'S TIME HERE), 100-MAINLINE EDITS
026100*    AND FILES ONE DATA LINE PER PASS, AND 999-CLEANUP DOES THE
026200*    SECOND PASS (RATE, THEN REPORT) ONCE THE WHOLE TABLE IS BUILT.
026300*    RETURN-CODE IS ALWAYS ZERO ON THIS PATH - A NONZERO CODE ONLY
026400*    EVER COMES BACK BY WAY OF 1000-ABEND-RTN'S FORCED 0C7.
026500*
026600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026700     PERFORM 100-MAINLINE THRU 100-EXIT
026800             UNTIL NO-MORE-INPUT-DATA.
026900     PERFORM 999-CLEANUP THRU 999-EXIT.
027000     MOVE +0 TO RETURN-CODE.
027100     GOBACK.
027200
027300******************************************************************
027400* 000-HOUSEKEEPING - OPEN THE INPUT FILE AND SYSOUT, SKIP THE    *
027500* COLUMN-HEADING LINE, PRIME THE READ FOR 100-MAINLINE.  IF THE  *
027600* INPUT FILE WON'T OPEN OR WON'T EVEN GIVE US A HEADING LINE,    *
027700* THIS IS FATAL - RPTFILE IS NEVER OPENED ON THIS PATH.          *
027800******************************************************************
027900 000-HOUSEKEEPING.
028000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028100     DISPLAY "******** BEGIN JOB INSRATE ********".
028200*    WS-RUN-DATE IS CARRIED AS A PLAIN 9(8) FIELD - NOT CURRENTLY
028300*    PRINTED ANYWHERE ON THE REPORT ITSELF, BUT KEPT AVAILABLE
028400*    FOR THE JOB LOG AND FOR ANY FUTURE DATE-STAMPED HEADING.
028500*    WIDENED TO CENTURY-SAFE 9(8) BY THE 1998-11-04 Y2K REVIEW.
028600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                     110498TG
028700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028800     OPEN OUTPUT SYSOUT.
028900     OPEN INPUT INFILE.
029000*    A BAD OPEN ON INFILE IS FATAL AND IMMEDIATE - SYSOUT HAS NOT
029100*    BEEN WRITTEN TO YET, SO THE ABEND TRACE LINE IS THE FIRST
029200*    THING IN IT.
029300     IF NOT CODE-READ
029400         MOVE "*** CANNOT OPEN APPLICANT DATA FILE" TO
029500                                                 ABEND-REASON
029600         GO TO 1000-ABEND-RTN.
029700
029800*  READ AND DISCARD THE COLUMN-HEADING LINE
029900     READ INFILE INTO WS-RAW-LINE
030000         AT END
030100         MOVE "N" TO MORE-DATA-SW
030200         MOVE "*** EMPTY INPUT FILE - NO HEADING LINE" TO
030300                                                 ABEND-REASON
030400         GO TO 1000-ABEND-RTN
030500     END-READ.
030600     ADD +1 TO LINES-READ.
030700
030800*    PRIME THE READ FOR THE FIRST PASS OF 100-MAINLINE - ONE
030900*    DATA LINE IS NOW SITTING IN WS-RAW-LINE BEFORE THE MAIN
031000*    LOOP EVER TESTS NO-MORE-INPUT-DATA.
031100     PERFORM 900-READ-INFILE THRU 900-EXIT.
031200 000-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* 100-MAINLINE - ONE DATA LINE PER ITERATION.  EDIT THE LINE,    *
031700* EITHER ADD IT TO THE APPLICANT TABLE OR LOG THE LINE ERROR,    *
031800* THEN READ THE NEXT LINE.                                      *
031900*                                                                 *
032000* EXACTLY ONE OF 310-LOG-LINE-ERROR OR 350-ADD-APPLICANT RUNS    *
032100* PER DATA LINE - NEVER BOTH, NEVER NEITHER.  THE NEXT READ      *
032200* ALWAYS HAPPENS LAST, REGARDLESS OF WHICH BRANCH WAS TAKEN.     *
032300******************************************************************
032400 100-MAINLINE.
032500     MOVE "100-MAINLINE" TO PARA-NAME.
032600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
032700     IF RECORD-ERROR-FOUND
032800         PERFORM 310-LOG-LINE-ERROR THRU 310-EXIT
032900     ELSE
033000         PERFORM 350-ADD-APPLICANT THRU 350-EXIT.
033100     PERFORM 900-READ-INFILE THRU 900-EXIT.
033200 100-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600* 300-FIELD-EDITS - UNSTRING THE RAW LINE ON WHITESPACE AND     *
033700* VALIDATE: AT LEAST 4 TOKENS, AGE AND NUMBER-OF-ACCIDENTS       *
033800* NUMERIC, AGE GREATER THAN ZERO, FIRST AND LAST NAME NOT BLANK. *
033900*                                                                 *
034000* EACH CHECK FALLS THROUGH TO 300-EXIT BY GO TO THE MOMENT IT    *
034100* FAILS - THE REMAINING CHECKS ARE SKIPPED RATHER THAN NESTED,   *
034200* SINCE A TOKEN THAT FAILED AN EARLIER TEST (SAY, A NON-NUMERIC  *
034300* AGE) IS NOT FIT TO FEED A LATER ONE (TESTING IT AGAINST ZERO). *
034400* THIS IS THE SAME SHORT-CIRCUIT EDIT STYLE THIS SHOP HAS USED   *
034500* IN EVERY FIELD-EDIT PARAGRAPH SINCE THE DALYEDIT DAYS.         *
034600******************************************************************
034700 300-FIELD-EDITS.
034800     MOVE "300-FIELD-EDITS" TO PARA-NAME.
034900     MOVE "N" TO ERROR-FOUND-SW.
035000     MOVE SPACES TO INPUT-TOKEN-AREA.
035100     MOVE 0 TO TOKEN-COUNT.
035200*
035300*    UNSTRING ON "ALL SPACES" COLLAPSES RUNS OF MULTIPLE BLANKS
035400*    INTO ONE DELIMITER, SO "JON   SAYLES  42 0" TOKENIZES THE
035500*    SAME AS A SINGLE-SPACED LINE.  A FIFTH OR LATER TOKEN ON THE
035600*    LINE (EXTRA WORDS IN A NAME, FOR INSTANCE) IS SIMPLY
035700*    DISCARDED - UNSTRING STOPS FILLING RECEIVING FIELDS ONCE
035800*    ACCIDENTS-TOK IS FULL, THOUGH TOKEN-COUNT STILL COUNTS IT.
035900*
036000     UNSTRING WS-RAW-LINE DELIMITED BY ALL SPACES
036100         INTO FIRST-NAME-TOK, LAST-NAME-TOK, AGE-TOK,
036200                    ACCIDENTS-TOK
036300         TALLYING IN TOKEN-COUNT.
036400
036500*    FEWER THAN FOUR TOKENS MEANS THE LINE IS SHORT A FIELD -
036600*    NO POINT TESTING ANYTHING ELSE ON IT.
036700     IF TOKEN-COUNT < 4
036800         MOVE "Y" TO ERROR-FOUND-SW
036900         MOVE "FEWER THAN 4 TOKENS ON LINE" TO
037000                CURRENT-ERROR-REASON
037100         GO TO 300-EXIT.
037200
037300*    AGE-TOK MUST BE ALL-NUMERIC TEXT BEFORE AGE-TOK-N (THE
037400*    REDEFINES IN INSWORK) CAN SAFELY BE COMPARED OR MOVED AS A
037500*    NUMBER - A NON-NUMERIC REDEFINES REFERENCE WOULD GIVE
037600*    GARBAGE RESULTS, NOT AN ABEND, ON THIS COMPILER.
037700*
037800*    REQUEST #6731 - THE UNSTRING ABOVE LEAVES AGE-TOK LEFT-
037900*    JUSTIFIED AND SPACE-PADDED (AGE 25 COMES BACK "25 "), SO
038000*    TESTING THE WHOLE 3-BYTE FIELD FOR NUMERIC FAILED ON ANY
038100*    AGE UNDER 100 - A BLANK IS NOT A DIGIT.  SQUARE THE TOKEN
038200*    AWAY TO A RIGHT-JUSTIFIED, ZERO-FILLED VALUE FIRST.  EVERY
038300*    BYTE IN THE TOKEN IS SIGNIFICANT EXCEPT TRAILING BLANKS, SO
038400*    COUNTING ALL SPACES IN THE SAVED COPY COUNTS ONLY THE PAD.
038500     MOVE AGE-TOK TO WS-TOK-SAVE.
038600     MOVE ZERO TO WS-TOK-TRAIL-SP-CT.
038700     INSPECT WS-TOK-SAVE TALLYING WS-TOK-TRAIL-SP-CT
038800                         FOR ALL SPACE.
038900     COMPUTE WS-TOK-SIG-LEN = LENGTH OF WS-TOK-SAVE
039000                              - WS-TOK-TRAIL-SP-CT.
039100     IF WS-TOK-SIG-LEN = 0
039200         MOVE "Y" TO ERROR-FOUND-SW
039300         MOVE "AGE IS NOT NUMERIC" TO CURRENT-ERROR-REASON
039400         GO TO 300-EXIT.
039500     COMPUTE WS-TOK-START-POS = LENGTH OF AGE-TOK
039600                                - WS-TOK-SIG-LEN + 1.
039700     MOVE ZERO TO AGE-TOK-N.
039800     MOVE WS-TOK-SAVE(1:WS-TOK-SIG-LEN)
039900                      TO AGE-TOK(WS-TOK-START-POS:WS-TOK-SIG-LEN).
040000     IF AGE-TOK NOT NUMERIC
040100         MOVE "Y" TO ERROR-FOUND-SW
040200         MOVE "AGE IS NOT NUMERIC" TO CURRENT-ERROR-REASON
040300         GO TO 300-EXIT.
040400
040500*    SAME REASONING FOR THE ACCIDENT-COUNT TOKEN - SEE THE AGE-TOK
040600*    CLEANUP ABOVE (REQUEST #6731) FOR WHY THIS CAN'T JUST TEST
040700*    ACCIDENTS-TOK AS UNSTRING LEFT IT.
040800     MOVE ACCIDENTS-TOK TO WS-TOK-SAVE.
040900     MOVE ZERO TO WS-TOK-TRAIL-SP-CT.
041000     INSPECT WS-TOK-SAVE TALLYING WS-TOK-TRAIL-SP-CT
041100                         FOR ALL SPACE.
041200     COMPUTE WS-TOK-SIG-LEN = LENGTH OF WS-TOK-SAVE
041300                              - WS-TOK-TRAIL-SP-CT.
041400     IF WS-TOK-SIG-LEN = 0
041500         MOVE "Y" TO ERROR-FOUND-SW
041600         MOVE "NUMBER-OF-ACCIDENTS IS NOT NUMERIC" TO
041700                                             CURRENT-ERROR-REASON
041800         GO TO 300-EXIT.
041900     COMPUTE WS-TOK-START-POS = LENGTH OF ACCIDENTS-TOK
042000                                - WS-TOK-SIG-LEN + 1.
042100     MOVE ZERO TO ACCIDENTS-TOK-N.
042200     MOVE WS-TOK-SAVE(1:WS-TOK-SIG-LEN)
042300               TO ACCIDENTS-TOK(WS-TOK-START-POS:WS-TOK-SIG-LEN).
042400     IF ACCIDENTS-TOK NOT NUMERIC
042500         MOVE "Y" TO ERROR-FOUND-SW
042600         MOVE "NUMBER-OF-ACCIDENTS IS NOT NUMERIC" TO
042700                                             CURRENT-ERROR-REASON
042800         GO TO 300-EXIT.
042900
043000*    A ZERO AGE IS NOT A REAL APPLICANT - REJECTED HERE RATHER
043100*    THAN LEFT FOR INSCALC, SO A BAD LINE NEVER EVEN GETS ADDED
043200*    TO THE APPLICANT TABLE.
043300     IF AGE-TOK-N = ZERO
043400         MOVE "Y" TO ERROR-FOUND-SW
043500         MOVE "AGE MUST BE GREATER THAN ZERO" TO
043600                CURRENT-ERROR-REASON
043700         GO TO 300-EXIT.
043800
043900*    NAMECHK RETURNS THE TRIMMED LENGTH OF THE TOKEN - A LENGTH
044000*    OF ZERO MEANS THE WHOLE 20-BYTE FIELD WAS BLANK (OR
044100*    LOW-VALUES).  CALLED ONCE PER NAME, FIRST THEN LAST.
044200     CALL "NAMECHK" USING FIRST-NAME-TOK, NAME-RETURN-LTH.      071195RP
044300     IF NAME-RETURN-LTH = ZERO
044400         MOVE "Y" TO ERROR-FOUND-SW
044500         MOVE "FIRST NAME IS BLANK" TO CURRENT-ERROR-REASON
044600         GO TO 300-EXIT.
044700
044800     CALL "NAMECHK" USING LAST-NAME-TOK, NAME-RETURN-LTH.
044900     IF NAME-RETURN-LTH = ZERO
045000         MOVE "Y" TO ERROR-FOUND-SW
045100         MOVE "LAST NAME IS BLANK" TO CURRENT-ERROR-REASON
045200         GO TO 300-EXIT.
045300
045400*    FALLING OFF THE BOTTOM WITH ERROR-FOUND-SW STILL "N" MEANS
045500*    EVERY CHECK ABOVE PASSED - THE LINE IS CLEAN.
045600 300-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000* 310-LOG-LINE-ERROR - KEEP THE LINE NUMBER AND REASON IN        *
046100* LINE-ERROR-TABLE AND WRITE IT TO SYSOUT.  TOO MANY BAD LINES   *
046200* IS TREATED AS FATAL - SEE THE 1991-11-20 LOG ENTRY ABOVE.      *
046300*                                                                 *
046400* ONLY REACHED FROM 100-MAINLINE WHEN RECORD-ERROR-FOUND IS SET  *
046500* BY 300-FIELD-EDITS.  THE LINE ITSELF IS NEVER ADDED TO THE     *
046600* APPLICANT TABLE - IT IS LOST TO RATING, BUT RECORDED HERE SO   *
046700* NEW BUSINESS CAN FIND AND RESUBMIT IT.                         *
046800******************************************************************
046900 310-LOG-LINE-ERROR.
047000     MOVE "310-LOG-LINE-ERROR" TO PARA-NAME.
047100     ADD +1 TO LINE-ERROR-COUNT.
047200*
047300*    MAX-LINE-ERRORS-CONST (INSWORK) IS A SANITY GUARD, NOT A
047400*    BUSINESS RULE - IT CATCHES AN UPLOAD THAT IS WHOLESALE BAD
047500*    (WRONG FILE, SHIFTED COLUMNS, BINARY GARBAGE) BEFORE SYSOUT
047600*    FILLS UP WITH THOUSANDS OF LINE-ERROR MESSAGES.  ADDED
047700*    AFTER THE INCIDENT NOTED IN THE 1991-11-20 CHANGE-LOG LINE.
047800*
047900     IF LINE-ERROR-COUNT > MAX-LINE-ERRORS-CONST               112091JR
048000         MOVE "*** TOO MANY INVALID LINES - SEE SYSOUT" TO
048100                                                 ABEND-REASON
048200         MOVE LINE-ERROR-COUNT TO ACTUAL-VAL
048300         MOVE MAX-LINE-ERRORS-CONST TO EXPECTED-VAL
048400         GO TO 1000-ABEND-RTN.
048500
048600*    APPEND THE BAD LINE'S NUMBER AND REASON TO LINE-ERROR-TABLE
048700*    FOR THE END-OF-JOB SYSOUT LISTING.
048800     SET ERR-IDX TO LINE-ERROR-COUNT.
048900     MOVE LINES-READ TO LINE-ERROR-NBR(ERR-IDX).
049000     MOVE CURRENT-ERROR-REASON TO LINE-ERROR-REASON(ERR-IDX).
049100
049200*    ALSO WRITE THE ERROR TO SYSOUT IMMEDIATELY, SO OPERATIONS
049300*    CAN SEE PROBLEMS AS THE JOB RUNS RATHER THAN ONLY AT THE END.
049400     MOVE LINES-READ TO WS-LINE-NBR-EDIT.
049500     MOVE SPACES TO SYSOUT-REC.
049600     STRING "*** INVALID INPUT LINE " DELIMITED BY SIZE
049700            WS-LINE-NBR-EDIT DELIMITED BY SIZE
049800            " - " DELIMITED BY SIZE
049900            CURRENT-ERROR-REASON DELIMITED BY SIZE
050000         INTO SYSOUT-REC.
050100     WRITE SYSOUT-REC.
050200 310-EXIT.
050300     EXIT.
050400
050500******************************************************************
050600* 350-ADD-APPLICANT - APPEND THE VALIDATED TOKENS TO THE         *
050700* APPLICANT TABLE.  PREMIUM FIELDS ARE LEFT AT ZERO UNTIL THE    *
050800* RATING PASS (500-RATE-APPLICANTS) FILLS THEM IN.               *
050900*                                                                 *
051000* VALID-RECORD-COUNT DOUBLES AS BOTH THE RUNNING TALLY AND THE   *
051100* NEXT TABLE SUBSCRIPT - THE TABLE FILLS IN READ ORDER, ONE SLOT *
051200* PER CALL, WITH NO GAPS AND NO RE-USE OF A SLOT.                *
051300******************************************************************
051400 350-ADD-APPLICANT.
051500     MOVE "350-ADD-APPLICANT" TO PARA-NAME.
051600     ADD +1 TO VALID-RECORD-COUNT.
051700*
051800*    MAX-APPLICANTS-CONST (INSWORK) BOUNDS APPLICANT-TABLE'S
051900*    OCCURS 2000 - A TABLE WITH NO BOUNDS CHECK WOULD CORRUPT
052000*    WHATEVER WORKING-STORAGE FOLLOWS IT ON AN OVERSIZE RUN.
052100*
052200     IF VALID-RECORD-COUNT > MAX-APPLICANTS-CONST
052300         MOVE "*** APPLICANT TABLE OVERFLOW" TO ABEND-REASON
052400         MOVE VALID-RECORD-COUNT TO ACTUAL-VAL
052500         MOVE MAX-APPLICANTS-CONST TO EXPECTED-VAL
052600         GO TO 1000-ABEND-RTN.
052700
052800*    CARRY THE FOUR INPUT FIELDS OVER FROM THE TOKEN AREA INTO
052900*    THE NEW TABLE ENTRY.
053000     SET APP-IDX TO VALID-RECORD-COUNT.
053100     MOVE FIRST-NAME-TOK  TO FIRST-NAME-T(APP-IDX).
053200     MOVE LAST-NAME-TOK   TO LAST-NAME-T(APP-IDX).
053300     MOVE AGE-TOK-N       TO AGE-T(APP-IDX).
053400     MOVE ACCIDENTS-TOK-N TO ACCIDENTS-T(APP-IDX).
053500*    PREMIUM AND INSURABILITY FIELDS START OUT "NO "/ZERO -
053600*    500-RATE-APPLICANTS OVERLAYS THEM LATER, ONE APPLICANT AT A
053700*    TIME, AFTER THE WHOLE TABLE IS BUILT.
053800     MOVE "NO "           TO IS-INSURABLE-T(APP-IDX).
053900     MOVE ZERO            TO BASE-INSURANCE-T(APP-IDX).
054000     MOVE ZERO            TO AGE-SURCHARGE-T(APP-IDX).
054100     MOVE ZERO            TO ACCIDENT-SURCHARGE-T(APP-IDX).
054200     MOVE ZERO            TO TOTAL-INSURANCE-T(APP-IDX).
054300 350-EXIT.
054400     EXIT.
054500
054600******************************************************************
054700* 500-RATE-APPLICANTS - SECOND PASS OVER THE TABLE.  THE FIRST   *
054800* PASS (000/100/300/350) ONLY VALIDATES AND BUILDS THE TABLE -   *
054900* NO APPLICANT IS RATED UNTIL EVERY INPUT LINE HAS BEEN READ AND *
055000* VALID-RECORD-COUNT IS KNOWN FOR GOOD, SO THIS PERFORM'S UPPER  *
055100* BOUND NEVER MOVES WHILE IT RUNS.                                *
055200******************************************************************
055300 500-RATE-APPLICANTS.
055400     MOVE "500-RATE-APPLICANTS" TO PARA-NAME.
055500     PERFORM 510-RATE-ONE-APPLICANT THRU 510-EXIT
055600         VARYING APP-IDX FROM 1 BY 1
055700         UNTIL APP-IDX > VALID-RECORD-COUNT.
055800 500-EXIT.
055900     EXIT.
056000
056100*
056200*    510-RATE-ONE-APPLICANT - RATES A SINGLE TABLE ENTRY BY
056300*    CALLING INSCALC.  AGE-IN AND ACCIDENTS-IN ARE THE ONLY
056400*    FIELDS INSCALC NEEDS ON ENTRY; THE REMAINING FIVE FIELDS OF
056500*    RATE-APPLICANT-REC COME BACK FILLED IN BY THE SUBPROGRAM AND
056600*    ARE COPIED STRAIGHT INTO THE TABLE ENTRY.  CALC-CALL-RET-CODE
056700*    IS SET BY INSCALC BUT NOT CURRENTLY TESTED HERE - INSCALC HAS
056800*    NO FAILURE PATH OF ITS OWN TO SIGNAL.
056900*
057000*    THE REQUEST #6120 REVIEW (SEE THE CHANGE LOG ABOVE) LOOKED
057100*    AT THIS CALL SPECIFICALLY, SINCE THAT WAS WHERE ACTUARIAL
057200*    FIRST NOTICED AN UNINSURABLE APPLICANT STILL COMES BACK
057300*    WITH A RET-CODE OF ZERO, SAME AS AN INSURABLE ONE - THE
057400*    FLAG TO WATCH IS IS-INSURABLE-OUT, NOT THE RETURN CODE, AND
057500*    THAT IS WHAT 999-CLEANUP'S TOTALS AND THE REPORT'S NaN
057600*    CONVENTION BOTH KEY OFF OF BELOW.
057700*
057800 510-RATE-ONE-APPLICANT.
057900     MOVE AGE-T(APP-IDX)       TO AGE-IN.
058000     MOVE ACCIDENTS-T(APP-IDX) TO ACCIDENTS-IN.
058100     CALL "INSCALC" USING RATE-APPLICANT-REC, CALC-CALL-RET-CODE.
058200
058300*    COPY THE RATING RESULT BACK INTO THE TABLE ENTRY FOR THIS
058400*    APPLICANT - THE REPORT PASS (600-WRITE-REPORT) READS IT
058500*    FROM HERE, NOT FROM RATE-APPLICANT-REC.
058600     MOVE IS-INSURABLE-OUT       TO IS-INSURABLE-T(APP-IDX).
058700     MOVE BASE-INSURANCE-OUT     TO BASE-INSURANCE-T(APP-IDX).
058800     MOVE AGE-SURCHARGE-OUT      TO AGE-SURCHARGE-T(APP-IDX).
058900     MOVE ACCIDENT-SURCHARGE-OUT TO ACCIDENT-SURCHARGE-T(APP-IDX).
059000     MOVE TOTAL-INSURANCE-OUT    TO TOTAL-INSURANCE-T(APP-IDX).
059100
059200*    KEEP THE RUN-LEVEL INSURABLE/UNINSURABLE CONTROL TOTALS
059300*    DISPLAYED BY 999-CLEANUP AT END OF JOB.
059400     IF INSURABLE-OUT-FLAG
059500         ADD +1 TO INSURABLE-COUNT
059600     ELSE
059700         ADD +1 TO UNINSURABLE-COUNT.
059800 510-EXIT.
059900     EXIT.
060000
060100******************************************************************
060200* 600-WRITE-REPORT - HEADING LINE, THEN ONE DETAIL LINE PER      *
060300* APPLICANT TABLE ENTRY, IN TABLE ORDER.  NO CONTROL BREAKS.     *
060400*                                                                 *
060500* THIS REPORT IS A PLAIN SPACE-SEPARATED TEXT FILE, NOT A        *
060600* PRINTER LAYOUT WITH CARRIAGE CONTROL - THE NEW-BUSINESS        *
060700* SYSTEM ON THE RECEIVING END READS IT BACK IN BY SPLITTING ON   *
060800* WHITESPACE, SAME AS INFILE IS READ HERE.  NO HEADINGS REPEAT,  *
060900* NO PAGE BREAKS - ONE HEADING LINE, THEN EVERY DETAIL LINE.     *
061000******************************************************************
061100 600-WRITE-REPORT.
061200     MOVE "600-WRITE-REPORT" TO PARA-NAME.
061300     PERFORM 610-WRITE-HDR-LINE THRU 610-EXIT.
061400     PERFORM 650-WRITE-DETAIL-LINE THRU 650-EXIT
061500         VARYING APP-IDX FROM 1 BY 1
061600         UNTIL APP-IDX > VALID-RECORD-COUNT.
061700 600-EXIT.
061800     EXIT.
061900
062000*
062100*    610-WRITE-HDR-LINE - THE COLUMN-HEADING LINE, WRITTEN EXACTLY
062200*    ONCE.  THE HEADING TEXT USES THE SAME FIELD NAMES AS THE
062300*    INTAKE SYSTEM'S OWN FILES, LOWERCASE AND RUN TOGETHER - NOT
062400*    THIS SHOP'S USUAL ALL-CAPS REPORT TITLE - BECAUSE THE
062500*    RECEIVING SYSTEM PARSES THIS LINE, IT DOES NOT JUST PRINT IT.
062600*
062700 610-WRITE-HDR-LINE.
062800     MOVE SPACES TO RPTFILE-REC.
062900     STRING "firstName lastName age numberOfAccidents "
063000            DELIMITED BY SIZE
063100            "isInsurable baseInsurance ageSurcharge "
063200            DELIMITED BY SIZE
063300            "accidentSurcharge totalInsuranceCost"
063400            DELIMITED BY SIZE
063500         INTO RPTFILE-REC.
063600     WRITE RPTFILE-REC.
063700 610-EXIT.
063800     EXIT.
063900
064000*
064100*    650-WRITE-DETAIL-LINE - ONE LINE PER APPLICANT-TABLE ENTRY.
064200*    THE FOUR IDENTITY FIELDS ARE ALWAYS WRITTEN; THE FOUR
064300*    PREMIUM FIELDS ARE EITHER THE EDITED DOLLAR AMOUNTS FROM THE
064400*    RATING PASS OR THE LITERAL TEXT "NaN" FOR AN UNINSURABLE
064500*    APPLICANT - THE SAME CONVENTION THE OLD NEW-BUSINESS REPORT
064600*    USED, SO DOWNSTREAM PROGRAMS DID NOT HAVE TO CHANGE WHEN
064700*    THIS PROGRAM TOOK OVER THE RATING STEP.
064800*
064900 650-WRITE-DETAIL-LINE.
065000     MOVE SPACES TO OUTPUT-SUMMARY-REC.
065100     MOVE FIRST-NAME-T(APP-IDX) TO FIRST-NAME-O.
065200     MOVE LAST-NAME-T(APP-IDX)  TO LAST-NAME-O.
065300     MOVE AGE-T(APP-IDX)        TO AGE-O.
065400     MOVE ACCIDENTS-T(APP-IDX)  TO ACCIDENTS-O.
065500
065600*    EDIT-MONEY-FIELD (MISC-WS-FLDS) IS A SHARED ZZZZ9.9
065700*    NUMERIC-EDITED WORK FIELD, REUSED FOR ALL FOUR PREMIUM
065800*    AMOUNTS IN TURN - THE VALUE IS MOVED OUT TO THE REPORT
065900*    FIELD IMMEDIATELY AFTER EACH EDIT, SO THERE IS NO RISK OF
066000*    ONE AMOUNT OVERWRITING ANOTHER BEFORE IT IS SAVED.
066100*
066200*    REQUEST #6844 - A ZERO-SUPPRESSED EDIT LEAVES LEADING BLANKS
066300*    IN FRONT OF SMALL AMOUNTS (500.00 COMES OUT "  500.0"), AND
066400*    THE STRING BELOW NEEDS EACH AMOUNT LEFT-JUSTIFIED IN ITS
066500*    *-O FIELD OR IT HAS NOTHING TO GIVE A DELIMITED BY SIZE
066600*    PHRASE - SEE 695-LEFT-JUSTIFY-MONEY.
066700     IF INSURABLE-ENTRY(APP-IDX)
066800         MOVE "true " TO IS-INSURABLE-O
066900         MOVE BASE-INSURANCE-T(APP-IDX) TO EDIT-MONEY-FIELD
067000         PERFORM 695-LEFT-JUSTIFY-MONEY THRU 695-EXIT
067100         MOVE WS-MONEY-LJ TO BASE-INSURANCE-O
067200         MOVE AGE-SURCHARGE-T(APP-IDX) TO EDIT-MONEY-FIELD
067300         PERFORM 695-LEFT-JUSTIFY-MONEY THRU 695-EXIT
067400         MOVE WS-MONEY-LJ TO AGE-SURCHARGE-O
067500         MOVE ACCIDENT-SURCHARGE-T(APP-IDX) TO EDIT-MONEY-FIELD
067600         PERFORM 695-LEFT-JUSTIFY-MONEY THRU 695-EXIT
067700         MOVE WS-MONEY-LJ TO ACCIDENT-SURCHARGE-O
067800         MOVE TOTAL-INSURANCE-T(APP-IDX) TO EDIT-MONEY-FIELD
067900         PERFORM 695-LEFT-JUSTIFY-MONEY THRU 695-EXIT
068000         MOVE WS-MONEY-LJ TO TOTAL-INSURANCE-O
068100     ELSE
068200         MOVE "false" TO IS-INSURABLE-O
068300         MOVE "NaN" TO BASE-INSURANCE-O
068400         MOVE "NaN" TO AGE-SURCHARGE-O
068500         MOVE "NaN" TO ACCIDENT-SURCHARGE-O
068600         MOVE "NaN" TO TOTAL-INSURANCE-O.
068700
068800*    THE REPORT LINE IS BUILT BY STRING RATHER THAN JUST MOVING
068900*    OUTPUT-SUMMARY-REC TO RPTFILE-REC, BECAUSE OUTPUT-SUMMARY-REC
069000*    IS FIXED-WIDTH FIELDS WITH FILLER PADDING WHILE THE REPORT
069100*    LINE ITSELF MUST BE SINGLE-SPACE-DELIMITED TEXT.
069200*
069300*    REQUEST #6844 - THE FOUR PREMIUM FIELDS ARE ALREADY LEFT-
069400*    JUSTIFIED BY 695-LEFT-JUSTIFY-MONEY ABOVE, SO THEY STRING
069500*    DELIMITED BY SIZE LIKE AGE-O/ACCIDENTS-O DO - NOT BY SPACE,
069600*    WHICH WOULD TRANSFER NOTHING ONCE THE VALUE IS LEFT-
069700*    JUSTIFIED AND RAN INTO ITS OWN TRAILING PAD INSTEAD.
069800     MOVE SPACES TO RPTFILE-REC.
069900     STRING FIRST-NAME-O         DELIMITED BY SPACE
070000            " "                  DELIMITED BY SIZE
070100            LAST-NAME-O          DELIMITED BY SPACE
070200            " "                  DELIMITED BY SIZE
070300            AGE-O                DELIMITED BY SIZE
070400            " "                  DELIMITED BY SIZE
070500            ACCIDENTS-O          DELIMITED BY SIZE
070600            " "                  DELIMITED BY SIZE
070700            IS-INSURABLE-O       DELIMITED BY SPACE
070800            " "                  DELIMITED BY SIZE
070900            BASE-INSURANCE-O     DELIMITED BY SIZE
071000            " "                  DELIMITED BY SIZE
071100            AGE-SURCHARGE-O      DELIMITED BY SIZE
071200            " "                  DELIMITED BY SIZE
071300            ACCIDENT-SURCHARGE-O DELIMITED BY SIZE
071400            " "                  DELIMITED BY SIZE
071500            TOTAL-INSURANCE-O    DELIMITED BY SIZE
071600         INTO RPTFILE-REC.
071700     WRITE RPTFILE-REC.
071800 650-EXIT.
071900     EXIT.
072000
072100******************************************************************
072200* 695-LEFT-JUSTIFY-MONEY - REQUEST #6844.  EDIT-MONEY-FIELD'S
072300* ZERO-SUPPRESSED VALUE (MISC-WS-FLDS) HAS ITS BLANKS ON THE
072400* LEFT, NOT THE RIGHT - THE OPPOSITE OF WHAT A STRING DELIMITED
072500* BY SIZE ON A TRIMMED VALUE NEEDS.  NO EMBEDDED BLANKS ARE
072600* POSSIBLE BETWEEN THE EDIT'S DIGITS AND ITS DECIMAL POINT, SO
072700* COUNTING EVERY SPACE IN THE FIELD COUNTS ONLY THE LEADING PAD.
072800* RESULT COMES BACK LEFT-JUSTIFIED IN WS-MONEY-LJ, CALLER'S TO
072900* MOVE INTO THE *-O FIELD IT NEEDS.
073000******************************************************************
073100 695-LEFT-JUSTIFY-MONEY.
073200     MOVE SPACES TO WS-MONEY-LJ.
073300     MOVE ZERO TO WS-MONEY-LEAD-SP-CT.
073400     INSPECT EDIT-MONEY-FIELD TALLYING WS-MONEY-LEAD-SP-CT
073500                              FOR ALL SPACE.
073600     COMPUTE WS-MONEY-SIG-LEN = LENGTH OF EDIT-MONEY-FIELD
073700                                - WS-MONEY-LEAD-SP-CT.
073800     COMPUTE WS-MONEY-START-POS = WS-MONEY-LEAD-SP-CT + 1.
073900     MOVE EDIT-MONEY-FIELD(WS-MONEY-START-POS:WS-MONEY-SIG-LEN)
074000                          TO WS-MONEY-LJ(1:WS-MONEY-SIG-LEN).
074100 695-EXIT.
074200     EXIT.
074300
074400******************************************************************
074500* 800-OPEN-FILES / 850-CLOSE-FILES - RPTFILE IS OPENED ONLY ONCE *
074600* WE KNOW THE RUN WILL PRODUCE A REPORT (999-CLEANUP); IT IS     *
074700* NEVER CREATED ON AN ABORTED RUN.                               *
074800*                                                                 *
074900* SPLITTING THE OPEN AND CLOSE LOGIC OUT OF 999-CLEANUP INTO     *
075000* THEIR OWN PARAGRAPHS LETS 999-CLEANUP PERFORM JUST 850-CLOSE-  *
075100* FILES (NOT 860-CLOSE-RPTFILE) ON THE ZERO-VALID-APPLICANTS     *
075200* ABORT PATH, SINCE RPTFILE WAS NEVER OPENED ON THAT PATH.       *
075300******************************************************************
075400 800-OPEN-FILES.
075500     MOVE "800-OPEN-FILES" TO PARA-NAME.
075600*    RPTFILE IS OUTPUT-ONLY - THIS JOB NEVER APPENDS TO AN
075700*    EXISTING REPORT, ONE RUN WRITES ONE COMPLETE FILE.
075800     OPEN OUTPUT RPTFILE.
075900 800-EXIT.
076000     EXIT.
076100
076200*    850-CLOSE-FILES CLOSES THE TWO FILES THAT ARE ALWAYS OPEN
076300*    BY THE TIME THIS PARAGRAPH CAN BE REACHED - INFILE (OPENED
076400*    IN 000-HOUSEKEEPING) AND SYSOUT (OPENED ALONGSIDE IT).
076500 850-CLOSE-FILES.
076600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
076700     CLOSE INFILE, SYSOUT.
076800 850-EXIT.
076900     EXIT.
077000
077100*    860-CLOSE-RPTFILE IS KEPT SEPARATE FROM 850-CLOSE-FILES
077200*    BECAUSE RPTFILE IS NOT ALWAYS OPEN - ONLY ON A RUN THAT
077300*    ACTUALLY REACHES 800-OPEN-FILES.
077400 860-CLOSE-RPTFILE.
077500     MOVE "860-CLOSE-RPTFILE" TO PARA-NAME.
077600     CLOSE RPTFILE.
077700 860-EXIT.
077800     EXIT.
077900
078000******************************************************************
078100* 900-READ-INFILE - ONE DATA LINE.  MOVE "N" TO MORE-DATA-SW AT  *
078200* END OF FILE.                                                   *
078300*                                                                 *
078400* PERFORMED BOTH FROM 000-HOUSEKEEPING (THE PRIMED FIRST READ    *
078500* AFTER THE HEADING LINE IS DISCARDED) AND FROM THE BOTTOM OF    *
078600* 100-MAINLINE (EVERY SUBSEQUENT DATA LINE) - THE SAME READ      *
078700* PARAGRAPH SERVES BOTH CALLERS SO THE EOF HANDLING NEVER HAS    *
078800* TO BE WRITTEN TWICE.                                           *
078900******************************************************************
079000 900-READ-INFILE.
079100     READ INFILE INTO WS-RAW-LINE
079200         AT END
079300         MOVE "N" TO MORE-DATA-SW
079400         GO TO 900-EXIT
079500     END-READ.
079600     ADD +1 TO LINES-READ.
079700 900-EXIT.
079800     EXIT.
079900
080000******************************************************************
080100* 999-CLEANUP - ABORT IF ZERO VALID APPLICANTS WERE BUILT (NO    *
080200* REPORT FILE IS PRODUCED); OTHERWISE RATE THE TABLE, WRITE THE  *
080300* REPORT, AND DISPLAY THE CONTROL TOTALS TO THE JOB LOG.         *
080400*                                                                 *
080500* THIS IS THE SECOND OF THE TWO PASSES THE 1994-02-22 CHANGE-LOG *
080600* ENTRY DESCRIBES - NOTHING IS RATED AND NO REPORT FILE EXISTS    *
080700* UNTIL EVERY INPUT LINE HAS BEEN READ AND EDITED.  A RUN THAT    *
080800* ABENDS PARTWAY THROUGH THE INPUT (TOO MANY LINE ERRORS, TABLE   *
080900* OVERFLOW) NEVER GETS HERE AND NEVER PRODUCES A PARTIAL REPORT.  *
081000******************************************************************
081100 999-CLEANUP.
081200     MOVE "999-CLEANUP" TO PARA-NAME.
081300*    A FILE OF NOTHING BUT BAD LINES (OR AN EMPTY FILE PAST THE
081400*    HEADING) LEAVES THE TABLE EMPTY - THERE IS NOTHING TO RATE
081500*    OR REPORT, SO THE RUN IS TREATED AS FATAL RATHER THAN
081600*    SILENTLY PRODUCING A REPORT FILE WITH ONLY A HEADING LINE.
081700     IF VALID-RECORD-COUNT = ZERO
081800         MOVE "*** NO VALID APPLICANT RECORDS WERE READ" TO
081900                                                 ABEND-REASON
082000         PERFORM 850-CLOSE-FILES THRU 850-EXIT
082100         GO TO 1000-ABEND-RTN.
082200
082300*    RATE THE WHOLE TABLE, THEN OPEN RPTFILE, THEN WRITE THE
082400*    REPORT - IN THAT ORDER, SO RPTFILE IS NEVER OPENED (AND
082500*    NEVER SHOWS UP IN THE JOB'S OUTPUT) UNLESS RATING SUCCEEDED.
082600     PERFORM 500-RATE-APPLICANTS THRU 500-EXIT.                022294RP
082700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
082800     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
082900     PERFORM 860-CLOSE-RPTFILE THRU 860-EXIT.
083000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083100
083200*    CONTROL TOTALS GO TO THE CONSOLE/JOB LOG VIA DISPLAY, NOT TO
083300*    SYSOUT - SEE THE 2003-05-06 CHANGE-LOG ENTRY ABOVE; OPERATIONS
083400*    DID NOT WANT THESE MIXED IN WITH THE LINE-ERROR MESSAGES.
083500     DISPLAY "** LINES READ **          " LINES-READ.          050603SF
083600     DISPLAY "** VALID APPLICANTS **    " VALID-RECORD-COUNT.
083700     DISPLAY "** LINE ERRORS **         " LINE-ERROR-COUNT.
083800     DISPLAY "** INSURABLE COUNT **     " INSURABLE-COUNT.
083900     DISPLAY "** UNINSURABLE COUNT **   " UNINSURABLE-COUNT.
084000     DISPLAY "******** NORMAL END OF JOB INSRATE ********".
084100 999-EXIT.
084200     EXIT.
084300
084400******************************************************************
084500* 1000-ABEND-RTN - WRITE THE TRACE LINE AND FORCE A DUMP.  SAME  *
084600* TECHNIQUE THE SHOP HAS USED SINCE DALYEDIT - DIVIDE BY ZERO TO *
084700* GET AN 0C7 AND A FORMATTED DUMP FOR THE OPERATOR.              *
084800*                                                                 *
084900* REACHED BY GO TO FROM SIX DIFFERENT PLACES IN THIS PROGRAM -   *
085000* A BAD OPEN, AN EMPTY INPUT FILE, TOO MANY LINE ERRORS, AN      *
085100* APPLICANT-TABLE OVERFLOW, AND A ZERO-VALID-APPLICANTS RUN.     *
085200* ABEND-REASON IS ALWAYS SET BY THE CALLER BEFORE THE GO TO -    *
085300* THIS PARAGRAPH ITSELF NEVER SETS IT.                           *
085400******************************************************************
085500 1000-ABEND-RTN.
085600     WRITE SYSOUT-REC FROM ABEND-REC.
085700     CLOSE INFILE, SYSOUT.
085800     DISPLAY "*** ABNORMAL END OF JOB - INSRATE ***" UPON CONSOLE.
085900     DISPLAY ABEND-REASON UPON CONSOLE.
086000     DIVIDE ZERO-VAL INTO ONE-VAL.
