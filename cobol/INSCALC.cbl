000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  INSCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/02/91.
000700 DATE-COMPILED. 01/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM IS THE RATING ENGINE FOR THE PERSONAL
001400*          AUTO PREMIUM QUOTATION JOB.  IT IS CALLED ONCE PER
001500*          APPLICANT BY INSRATE, AFTER INSRATE HAS BUILT A VALID
001600*          APPLICANT-TABLE ENTRY FROM THE RAW INPUT FILE.
001700*
001800*          GIVEN AN APPLICANT'S AGE AND PRIOR-ACCIDENT COUNT, IT
001900*          DECIDES WHETHER THE APPLICANT IS INSURABLE AND, IF SO,
002000*          CALCULATES THE BASE PREMIUM, THE AGE SURCHARGE, THE
002100*          ACCIDENT-HISTORY SURCHARGE AND THE TOTAL.
002200*
002300******************************************************************
002400* CHANGE LOG                                                     *
002500******************************************************************
002600* 1991-01-02  JRS  ORIGINAL - SPLIT OFF FROM INSRATE SO THE      *
002700*                   ACTUARIAL UNIT CAN CHANGE RATING RULES       *
002800*                   WITHOUT TOUCHING THE DRIVER PROGRAM          *
002900* 1992-08-19  JRS  ADDED DEFENSIVE GUARD ON THE ACCIDENT TABLE   *
003000*                   SUBSCRIPT - A BAD UPSTREAM EDIT GOT US AN    *
003100*                   S0C4 ON REQUEST #4417                       *
003200* 1994-02-22  RPB  CALLER NOW PASSES THE WHOLE APPLICANT-TABLE   *
003300*                   ENTRY INSTEAD OF A ONE-OFF LINKAGE RECORD    *
003400* 1997-09-30  RPB  MAX-INSURABLE-AGE MOVED TO INSTABLE PER       *
003500*                   ACTUARIAL BULLETIN 97-114                   *
003600* 1998-11-04  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  *
003700*                   NO CHANGES REQUIRED, SIGNED OFF TGD/RPB      *
003800* 2003-05-06  SFK  ADDED TRACE DISPLAY FOR REQUEST #5892 - A     *
003900*                   TABLE-LOOKUP MISS WAS SILENTLY RETURNING    *
004000*                   ZERO INSTEAD OF FLAGGING THE RECORD          *
004100* 2008-04-17  SFK  REWORKED THE COMMENT BLOCKS THROUGHOUT PER    *
004200*                   REQUEST #6120 - NO LOGIC CHANGE, RERAN       *
004300*                   TESTS.CBL AFTERWARD, ALL TESTS PASSED        *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000* RATING TABLE AND CONSTANTS - SHARED WITH NO OTHER PROGRAM.     *
006100* INSTABLE IS ITS OWN COPYBOOK RATHER THAN PART OF INSWORK SO    *
006200* THE ACTUARIAL UNIT'S CHANGES NEVER TOUCH THE RECORD LAYOUTS.   *
006300******************************************************************
006400 COPY INSTABLE.
006500
006600******************************************************************
006700* MISC-FIELDS - WORK AREA FOR 300-ACCIDENT-SURCHARGE ONLY.  NO    *
006800* OTHER PARAGRAPH IN THIS PROGRAM TOUCHES ACC-SUB OR THE MISS     *
006900* SWITCH - KEPT IN WORKING-STORAGE RATHER THAN 77-LEVELS SIMPLY   *
007000* BECAUSE ACC-SUB-ALT REDEFINES IT FOR THE DISPLAY ON A MISS.     *
007100******************************************************************
007200 01  MISC-FIELDS.
007300*    ACC-SUB IS THE OCCURS SUBSCRIPT - ACCIDENTS-IN PLUS ONE,
007400*    SET IN 300-ACCIDENT-SURCHARGE BELOW BEFORE THE TABLE LOOKUP.
007500     05  ACC-SUB                PIC 9(02) COMP.
007600*    ACC-SUB-ALT IS A DISPLAY-USAGE VIEW OF THE SAME BYTES, SINCE
007700*    A COMP ITEM CANNOT BE DISPLAYED DIRECTLY ON SOME COMPILERS.
007800     05  ACC-SUB-ALT REDEFINES ACC-SUB PIC 9(02).
007900*    TABLE-MISS-SW IS SET "Y" ONLY ON THE DEFENSIVE PATH IN
008000*    300-ACCIDENT-SURCHARGE - SHOULD NEVER HAPPEN IN PRODUCTION.
008100     05  TABLE-MISS-SW          PIC X(01) VALUE "N".
008200         88  TABLE-LOOKUP-MISSED  VALUE "Y".
008300     05  FILLER                 PIC X(01) VALUE SPACE.
008400
008500******************************************************************
008600* TRACE-AREA - AN ALTERNATE FLAT VIEW OF THE LINKAGE RECORD,     *
008700* USED ONLY TO DISPLAY THE WHOLE APPLICANT ON A TABLE-LOOKUP     *
008800* MISS (SEE 2003-05-06 ABOVE).  NOT REFERENCED ON THE NORMAL     *
008900* PATH.                                                          *
009000******************************************************************
009100 01  TRACE-COPY-AREA.
009200     05  TRACE-AGE              PIC 9(03).
009300     05  TRACE-ACCIDENTS        PIC 9(03).
009400     05  TRACE-RESULT-FLAG      PIC X(03).
009500     05  TRACE-PREMIUM-FIELDS   PIC X(28).
009600     05  TRACE-PREMIUM-NUMERIC REDEFINES TRACE-PREMIUM-FIELDS.
009700         10  TRACE-BASE         PIC S9(5)V99 COMP-3.
009800         10  TRACE-AGE-SUR      PIC S9(5)V99 COMP-3.
009900         10  TRACE-ACC-SUR      PIC S9(5)V99 COMP-3.
010000         10  TRACE-TOTAL        PIC S9(5)V99 COMP-3.
010100     05  FILLER                 PIC X(01) VALUE SPACE.
010200
010300 LINKAGE SECTION.
010400******************************************************************
010500* RATE-APPLICANT-REC - THE ONE LINKAGE RECORD THIS SUBPROGRAM    *
010600* KNOWS ABOUT.  INSRATE PASSES ITS APPLICANT-TABLE ENTRY FOR THE *
010700* CURRENT APPLICANT DIRECTLY (SEE THE 1994-02-22 LOG ENTRY) -    *
010800* THERE IS NO SEPARATE ONE-OFF CALL RECORD AND NO COPYBOOK       *
010900* SHARED BETWEEN CALLER AND CALLEE; THE TWO LAYOUTS ARE KEPT IN  *
011000* STEP BY HAND, THE WAY THIS SHOP HAS ALWAYS DONE IT.            *
011100******************************************************************
011200 01  RATE-APPLICANT-REC.
011300*    THE TWO INPUT FIELDS - NEVER MODIFIED BY THIS PROGRAM.
011400     05  AGE-IN                 PIC 9(03).
011500     05  ACCIDENTS-IN           PIC 9(03).
011600*    THE FOUR OUTPUT FIELDS BELOW ARE SET BY THIS PROGRAM ON
011700*    EVERY CALL - INSURABILITY FIRST, THEN THE FOUR PREMIUM
011800*    AMOUNTS (ZERO WHEN UNINSURABLE).
011900     05  IS-INSURABLE-OUT       PIC X(03).
012000         88  INSURABLE-OUT-FLAG    VALUE "YES".
012100         88  UNINSURABLE-OUT-FLAG  VALUE "NO ".
012200     05  BASE-INSURANCE-OUT     PIC S9(5)V99 COMP-3.
012300     05  AGE-SURCHARGE-OUT      PIC S9(5)V99 COMP-3.
012400     05  ACCIDENT-SURCHARGE-OUT PIC S9(5)V99 COMP-3.
012500     05  TOTAL-INSURANCE-OUT    PIC S9(5)V99 COMP-3.
012600
012700******************************************************************
012800* RATE-APPLICANT-ALT - REDEFINES THE LINKAGE RECORD AS A SINGLE  *
012900* 16-BYTE KEY FIELD FOR THE S0C4 TRACE DISPLAY (REQUEST #4417)   *
013000******************************************************************
013100 01  RATE-APPLICANT-ALT REDEFINES RATE-APPLICANT-REC.
013200     05  ALT-AGE-ACCIDENTS      PIC X(06).
013300     05  FILLER                 PIC X(19).
013400
013500*    RETURN-CD IS PASSED BACK BUT NEVER SET TO ANYTHING BUT
013600*    ZERO - THIS SUBPROGRAM HAS NO FAILURE PATH OF ITS OWN, THE
013700*    FIELD EXISTS ONLY BECAUSE INSRATE'S CALL STATEMENT PASSES
013800*    ONE, THE SAME CALL-INTERFACE SHAPE AS EVERY OTHER TWO-FIELD
013900*    SUBPROGRAM CALL AT THIS SHOP.
014000 01  RETURN-CD                  PIC S9(4) COMP.
014100
014200******************************************************************
014300* MAINLINE - TEST ELIGIBILITY FIRST; IF INSURABLE, RUN THE THREE *
014400* RATING PARAGRAPHS IN ORDER (AGE SURCHARGE, ACCIDENT SURCHARGE, *
014500* THEN THE TOTAL, WHICH NEEDS BOTH); IF NOT INSURABLE, ZERO OUT  *
014600* ALL FOUR PREMIUM FIELDS SO INSRATE'S REPORT WRITER HAS A       *
014700* PREDICTABLE VALUE TO TEST BEFORE IT SUBSTITUTES THE "NaN"      *
014800* LITERAL FOR AN UNINSURABLE APPLICANT.                          *
014900******************************************************************
015000 PROCEDURE DIVISION USING RATE-APPLICANT-REC, RETURN-CD.        022294RP
015100     PERFORM 100-TEST-ELIGIBILITY THRU 100-EXIT.
015200     IF INSURABLE-OUT-FLAG
015300         PERFORM 200-AGE-SURCHARGE THRU 200-EXIT
015400         PERFORM 300-ACCIDENT-SURCHARGE THRU 300-EXIT
015500         PERFORM 400-CALC-TOTAL THRU 400-EXIT
015600     ELSE
015700*        NOT INSURABLE - NONE OF THE THREE RATING PARAGRAPHS RUN,
015800*        SO ALL FOUR PREMIUM FIELDS ARE ZEROED HERE INSTEAD.
015900         MOVE ZERO TO BASE-INSURANCE-OUT
016000         MOVE ZERO TO AGE-SURCHARGE-OUT
016100         MOVE ZERO TO ACCIDENT-SURCHARGE-OUT
016200         MOVE ZERO TO TOTAL-INSURANCE-OUT.
016300
016400*    ALWAYS ZERO - SEE THE REMARKS ON RETURN-CD ABOVE.
016500     MOVE ZERO TO RETURN-CD.
016600     GOBACK.
016700
016800******************************************************************
016900* 100-TEST-ELIGIBILITY - AGE 16-100 AND FEWER THAN 6 ACCIDENTS   *
017000******************************************************************
017100 100-TEST-ELIGIBILITY.
017200*    ALL THREE CONDITIONS MUST HOLD - AGE WITHIN THE INCLUSIVE
017300*    16-100 RANGE AND FEWER THAN 6 PRIOR ACCIDENTS.  "LESS THAN"
017400*    ON THE ACCIDENT TEST (NOT "NOT GREATER THAN") IS DELIBERATE -
017500*    6 ACCIDENTS ITSELF IS ALREADY OVER THE LINE.
017600     IF AGE-IN NOT LESS THAN MIN-INSURABLE-AGE AND
017700        AGE-IN NOT GREATER THAN MAX-INSURABLE-AGE AND          093097RP
017800        ACCIDENTS-IN LESS THAN MAX-ACCIDENTS
017900         MOVE "YES" TO IS-INSURABLE-OUT
018000     ELSE
018100         MOVE "NO " TO IS-INSURABLE-OUT.
018200 100-EXIT.
018300     EXIT.
018400
018500******************************************************************
018600* 200-AGE-SURCHARGE - FLAT 100.00 AT OR ABOVE THE THRESHOLD AGE  *
018700******************************************************************
018800 200-AGE-SURCHARGE.
018900*    THIS PARAGRAPH ONLY RUNS WHEN THE APPLICANT IS ALREADY
019000*    KNOWN INSURABLE (SEE THE MAINLINE'S IF), SO THE AGE IS
019100*    ALREADY WITHIN 16-100 HERE - THE ONLY QUESTION LEFT IS
019200*    WHETHER IT IS AT OR ABOVE THE SURCHARGE THRESHOLD.
019300     IF AGE-IN NOT LESS THAN AGE-SURCHARGE-THRESHOLD
019400         MOVE AGE-SURCHARGE-AMT TO AGE-SURCHARGE-OUT
019500     ELSE
019600         MOVE ZERO TO AGE-SURCHARGE-OUT.
019700**  DEFENSIVE - THE AGE SURCHARGE CAN NEVER BE NEGATIVE
019800     IF AGE-SURCHARGE-OUT < ZERO
019900         MOVE ZERO TO AGE-SURCHARGE-OUT.
020000 200-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* 300-ACCIDENT-SURCHARGE - LOOKS UP ACCIDENT-SURCHARGE-TABLE BY  *
020500* ACCIDENT COUNT + 1.  ANY COUNT OF 5 OR MORE IS DRIVEN TO       *
020600* ENTRY 6 (THE KEY-5 VALUE) - THIS CANNOT HAPPEN IN PRACTICE     *
020700* BECAUSE 100-TEST-ELIGIBILITY ALREADY REJECTS 6 OR MORE         *
020800* ACCIDENTS, BUT WE GUARD IT HERE ANYWAY (REQUEST #4417).        *
020900******************************************************************
021000 300-ACCIDENT-SURCHARGE.
021100*    RESET THE MISS SWITCH EVERY CALL - IT IS ONLY EVER SET ON
021200*    THE DEFENSIVE PATH BELOW, NEVER CLEARED ANYWHERE ELSE.
021300     MOVE "N" TO TABLE-MISS-SW.
021400*    ACCIDENTS-IN OF 5 OR MORE ALL MAP TO ENTRY 6 (KEY-5) - IN
021500*    PRACTICE ONLY EXACTLY 5 CAN REACH HERE SINCE 6 OR MORE IS
021600*    ALREADY UNINSURABLE, BUT THE ">" GUARD COSTS NOTHING.
021700     IF ACCIDENTS-IN > 5
021800         MOVE 6 TO ACC-SUB
021900     ELSE
022000         COMPUTE ACC-SUB = ACCIDENTS-IN + 1.
022100
022200*    BELT-AND-SUSPENDERS - ACC-SUB SHOULD ALWAYS LAND IN 1-6 FROM
022300*    THE LOGIC ABOVE, BUT GUARD IT ANYWAY (REQUEST #4417) RATHER
022400*    THAN LET A BAD SUBSCRIPT WALK OFF THE OCCURS TABLE.
022500     IF ACC-SUB < 1 OR ACC-SUB > 6                              081992JR
022600         MOVE "Y" TO TABLE-MISS-SW
022700         MOVE ZERO TO ACCIDENT-SURCHARGE-OUT
022800         GO TO 300-TABLE-MISS.
022900
023000*    NORMAL PATH - LOOK UP THE SURCHARGE AND LEAVE BY THE EXIT,
023100*    NEVER FALLING INTO THE TRACE PARAGRAPH BELOW.
023200     SET ACC-IDX TO ACC-SUB.
023300     MOVE ACCIDENT-SURCHARGE-AMT(ACC-IDX) TO
023400                                         ACCIDENT-SURCHARGE-OUT.
023500     GO TO 300-EXIT.
023600
023700 300-TABLE-MISS.                                                 050603SF
023800**  REQUEST #5892 - TRACE THE WHOLE APPLICANT BEFORE RETURNING
023900     MOVE AGE-IN TO TRACE-AGE.
024000     MOVE ACCIDENTS-IN TO TRACE-ACCIDENTS.
024100     MOVE IS-INSURABLE-OUT TO TRACE-RESULT-FLAG.
024200     MOVE BASE-INSURANCE-OUT TO TRACE-BASE.
024300     MOVE AGE-SURCHARGE-OUT TO TRACE-AGE-SUR.
024400     MOVE ACCIDENT-SURCHARGE-OUT TO TRACE-ACC-SUR.
024500     MOVE ACCIDENT-SURCHARGE-OUT TO TRACE-TOTAL.
024600     DISPLAY "*** INSCALC - ACCIDENT TABLE LOOKUP MISS ***".
024700     DISPLAY "    AGE=" TRACE-AGE " ACCIDENTS=" TRACE-ACCIDENTS.
024800     DISPLAY "    ALT-AGE-ACCIDENTS=" ALT-AGE-ACCIDENTS.
024900     DISPLAY "    ACC-SUB=" ACC-SUB-ALT.
025000     DISPLAY "    TRACE-BASE=" TRACE-BASE
025100             " TRACE-ACC-SUR=" TRACE-ACC-SUR.
025200
025300 300-EXIT.
025400     EXIT.
025500
025600******************************************************************
025700* 400-CALC-TOTAL - BASE + AGE SURCHARGE + ACCIDENT SURCHARGE,    *
025800* ROUNDED FOR CONSISTENCY WITH STANDARD MONETARY PRACTICE EVEN   *
025900* THOUGH ALL THREE INPUTS ARE EXACT TWO-DECIMAL LITERALS         *
026000******************************************************************
026100 400-CALC-TOTAL.
026200*    THE BASE AMOUNT IS A FLAT CONSTANT FOR EVERY INSURABLE
026300*    APPLICANT - IT IS NOT AGE- OR ACCIDENT-RATED ITSELF, ONLY
026400*    THE TWO SURCHARGES ON TOP OF IT ARE.
026500     MOVE BASE-INSURANCE-AMT TO BASE-INSURANCE-OUT.
026600     COMPUTE TOTAL-INSURANCE-OUT ROUNDED =
026700             BASE-INSURANCE-OUT + AGE-SURCHARGE-OUT
026800                                + ACCIDENT-SURCHARGE-OUT.
026900**  DEFENSIVE - NONE OF OUR PREMIUM FIELDS ARE EVER NEGATIVE
027000     IF TOTAL-INSURANCE-OUT < ZERO
027100         MOVE ZERO TO TOTAL-INSURANCE-OUT.
027200 400-EXIT.
027300     EXIT.
